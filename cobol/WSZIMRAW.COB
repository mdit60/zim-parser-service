000100*****************************************************
000200*                                                   *
000300*   Record Definition For Raw Field File            *
000400*      Uses Zrw-App-Id as key (grouping)            *
000500*****************************************************
000600*  File size 80 bytes.
000700*
000800*  Upstream form-capture writes one record per captured
000900*  form field.  Records for one application are adjacent
001000*  in the file, sorted ascending by Zrw-App-Id - field
001100*  order within an application is not guaranteed.
001200*
001210*  NOTE - the capture side packs this one to the byte,
001220*  three fields, no slack, 80 exactly - left off this
001230*  shop's usual trailing filler pad on purpose, adding
001240*  one would throw RAWFIELDS out of step with what the
001250*  capture program actually writes.
001260*
001300* 08/04/84 vbc - Created.
001400*
001500 01  ZIM-Raw-Record.
001600     03  Zrw-App-Id        pic x(10).
001700     03  Zrw-Field-Key     pic x(20).
001800     03  Zrw-Field-Value   pic x(50).
