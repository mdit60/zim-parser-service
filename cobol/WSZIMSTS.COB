000100*****************************************************
000200*                                                   *
000300*   Run Totals Passed ZIMPARSE -> ZIMRPT             *
000400*****************************************************
000500*  One occurrence per batch run, built up by ZIMPARSE
000600*  as it reads RAWFIELDS and calls ZIMVALID, handed on
000700*  to ZIMRPT via CALL ... USING for the control report.
000800*
000900*  Per-state arrays are parallel to WSZIMTAB's
001000*  ZIM-State-Codes table (same 17 entries, same order)
001100*  and per-reason arrays are parallel to WSZIMRSN's
001200*  ZIM-Reason-Entry table (same 8 entries, same order) -
001300*  same QTD/YTD-parallel-array habit as PY-History.
001400*
001500* 08/04/84 vbc - Created.
001600*
001700 01  ZIM-Run-Stats.
001800     03  Zst-Raw-Read              pic 9(7)      comp.            VBC91021
001900     03  Zst-Unrecog-Keys          pic 9(7)      comp.
002000     03  Zst-Apps-Assembled        pic 9(5)      comp.
002100     03  Zst-Apps-Accepted         pic 9(5)      comp.
002200     03  Zst-Apps-Rejected         pic 9(5)      comp.
002300     03  Zst-Reject-By-Reason      pic 9(5)      comp
002310                                   occurs 8
002320                                   indexed by Zrb-Idx.
002500     03  Zst-Grant-Total           pic 9(9)v99   comp-3.
002600     03  Zst-Grant-Average         pic 9(7)v99   comp-3.
002700     03  Zst-State-Detail          occurs 17
002710                                   indexed by Zds-Idx.
002800         05  Zst-State-Accepted    pic 9(5)      comp.
002900         05  Zst-State-Grant-Total pic 9(9)v99   comp-3.
003000     03  filler                    pic x(16).

