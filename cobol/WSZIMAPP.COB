000100*****************************************************
000200*                                                   *
000300*   Record Definition For Accepted Application      *
000400*        Output File  (Structured Record)           *
000500*****************************************************
000600*  File size 200 bytes.
000700*
000800*  Written by ZIMPARSE once ZIMVALID has accepted the
000900*  assembled application.  Dates held comp ccyymmdd,
001000*  money held comp-3, 7 integer + 2 decimal digits per
001100*  the ZIM grant cap, same packing habit as PY-Employee.
001200*
001300* 08/04/84 vbc - Created.
001400* 11/09/88 vbc - Widened Zap-Company-Name from 30 to 40
001500*                per grant office complaint re. long
001600*                company names being truncated.
001700*
001800 01  ZIM-App-Record.
001900     03  Zap-App-Id            pic x(10).
002000     03  Zap-Company-Name      pic x(40).
002100     03  Zap-Street            pic x(30).
002200     03  Zap-Postal-Code       pic x(05).
002300     03  Zap-City              pic x(25).
002400     03  Zap-State-Code        pic xx.
002500     03  Zap-Submit-Date       pic 9(8)     comp.
002600     03  Zap-Project-Title     pic x(40).
002700     03  Zap-Grant-Amount      pic 9(7)v99  comp-3.
002800     03  Zap-Employees         pic 9(4)     comp.
002900     03  Zap-Contact-Name      pic x(30).
003000     03  filler                pic x(07).

