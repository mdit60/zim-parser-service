000100****************************************************************
000200*                                                              *
000300*          ZIM Funding Application - Batch Assembly            *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000*-
001100     program-id.         ZIMPARSE.
001200*-
001300*    Author.             V B Coen FBCS, FIDM, FIDPM, 08/04/1984.
001400*                        For Applewood Computers.
001500*-
001600*    Installation.      Applewood Computers.
001700*-
001800*    Date-Written.      08/04/1984.
001900*-
002000*    Date-Compiled.
002100*-
002200*    Security.          Copyright (C) 1984-2003 & later,
002300*                       Vincent Bryan Coen.
002400*                       Distributed under the GNU General
002500*                       Public License.  See the file COPYING
002600*                       for details.
002700*-
002800*    Remarks.           Reads the raw captured ZIM funding
002900*                       application field records (RAWFIELDS),
003000*                       groups them by application, assembles
003100*                       one work record per application, calls
003200*                       ZIMVALID to edit and normalize it, and
003300*                       writes the result to APPSOUT or REJECTS.
003400*                       At end of job calls ZIMRPT to print the
003500*                       control report.
003600*-
003700*    Version.           See Prog-Name in WS.
003800*-
003900*    Called Modules.
004000*                       ZIMVALID.  Field edit & normalize.
004100*                       ZIMRPT.    Control report.
004200*-
004300*    Functions Used.
004400*                       None.
004500*-
004600*    Files used :
004700*                       RAWFIELDS.  Raw captured field records.
004800*                       APPSOUT.    Accepted application records.
004900*                       REJECTS.    Rejected application records.
005000*-
005100*    Error messages used.
005200*                       SY001, SY002, SY003.
005300*-
005400* Changes:
005500* 08/04/84 vbc - 1.0.00 Created.
005600* 12/11/84 vbc -    .01 Added unrecognised-key count to run stats
005700*                       per grant office request for data-capture
005800*                       quality figures.
005900*  3/06/86 vbc -    .02 Zero-application run no longer abends -
006000*                       now falls through to an empty report.
006100* 21/01/91 vbc -    .03 Widened Zst-Raw-Read from 9(5) to 9(7) -
006200*                       intake volumes running ahead of forecast.
006300* 19/02/99 vbc -    .04 Y2K readiness sweep - SUBMIT-DATE already
006400*                       carried full century via ZIMVALID, no
006500*                       change required here.
006600* 14/07/03 vbc - 1.1.00 ZIM-3 revision - grant ceiling now handled
006700*                       entirely in ZIMVALID, this module unchanged
006800*                       but version bumped to track the release.
006810* 14/09/09 vbc -    .05 Was setting Zcd-Caller/Zcd-Called ahead of
006820*                       each call and never looking at what came
006830*                       back - now passes ZIM-Calling-Data on and
006840*                       checks Zcd-Return-Code, added SY003 for the
006850*                       case a called module hands back trouble.
006860* 02/03/11 vbc -    .06 Added condition-names on the file-status
006870*                       and have-an-application flags - auditor
006880*                       asked why every status test was a literal
006890*                       "00"/"10"/"Y" with no name on it.
006900*-
007000****************************************************************
007100* Copyright Notice.
007200* ****************
007300*
007400* This program is part of the Applewood Computers Accounting
007500* System and is Copyright (c) Vincent B Coen, 1984-2003 and later.
007600*
007700* This program is free software; you can redistribute it and/or
007800* modify it under the terms of the GNU General Public License
007900* as published by the Free Software Foundation, version 3 and
008000* later as revised for personal usage only and that includes use
008100* within a business but without repackaging or for resale in any
008200* way.  See the file COPYING for the full licence text.
008300*
008400* This program is distributed in the hope that it will be useful,
008500* but WITHOUT ANY WARRANTY; without even the implied warranty of
008600* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
008700****************************************************************
008800*
008900 environment              division.
009000*========================
009100*
009200 configuration            section.
009300 special-names.
009400     crt status is COB-CRT-STATUS.
009500 repository.
009600     function all intrinsic.
009700*
009800 input-output              section.
009900 file-control.
010000     select  Raw-Field-File  assign       RAWFIELDS
010100                              organization sequential
010200                              status       Raw-Status.
010300*
010400     select  Apps-Out-File   assign       APPSOUT
010500                              organization sequential
010600                              status       Apps-Status.
010700*
010800     select  Rejects-File    assign       REJECTS
010900                              organization sequential
011000                              status       Rejects-Status.
011100*
011200 data                      division.
011300*========================
011400*
011500 file                      section.
011600*
011700 fd  Raw-Field-File
011800     recording mode is F.
011900     copy "WSZIMRAW.COB".
012000*
012100 fd  Apps-Out-File
012200     recording mode is F.
012300 01  FD-Apps-Out-Record       pic x(200).
012400*
012500 fd  Rejects-File
012600     recording mode is F.
012700 01  FD-Rejects-Record        pic x(54).
012800*
012900 working-storage           section.
013000*-----------------------
013100 77  Prog-Name                pic x(17)
013200                              value "ZIMPARSE (1.1.00)".
013210 77  COB-CRT-STATUS            pic x(04)  value spaces.
013300*
013400 01  WS-File-Status.
013500     03  Raw-Status            pic xx   value zero.
013510         88  Raw-Status-OK     value "00".
013520         88  Raw-Status-EOF    value "10".
013600     03  Apps-Status           pic xx   value zero.
013610         88  Apps-Status-OK    value "00".
013700     03  Rejects-Status        pic xx   value zero.
013710         88  Rejects-Status-OK value "00".
013720     03  filler                pic x(02).
013800*
013900 01  WS-Controls.
014000     03  WS-Have-App           pic x    value "N".
014010         88  WS-Have-App-Now   value "Y".
014100     03  WS-Prev-App-Id        pic x(10) value spaces.
014105*
014106*        Region/serial view of the last app-id seen, held
014107*        in reserve for the day the grant office splits
014108*        APP-ID by issuing office - unused for now.
014109*
014110     03  WS-Prev-Id-View  redefines WS-Prev-App-Id.
014120         05  WS-Prev-Id-Region  pic xx.
014130         05  WS-Prev-Id-Serial  pic x(08).
014200     03  WS-Reason-Code        pic x(04) value spaces.
014210     03  filler                pic x(02).
014300*
014400 copy "WSZIMWRK.COB".
014500 copy "WSZIMTAB.COB".
014600 copy "WSZIMRSN.COB".
014700 copy "WSZIMSTS.COB".
014800 copy "WSZIMAPP.COB".
014900 copy "WSZIMREJ.COB".
015000 copy "WSZIMCD.COB".
015100*
015200 01  Error-Messages.
015300     03  SY001   pic x(40)
015400                 value "SY001 RAWFIELDS will not open, status =".
015500     03  SY002   pic x(34)
015600                 value "SY002 Unexpected write error on -".
015620     03  SY003   pic x(37)
015630                 value "SY003 Subprogram returned bad code -".
015640     03  filler  pic x(03).
015700*
015800 01  WS-Abort-Text             pic x(8)  value spaces.
015900*
016000 procedure division.
016100*========================
016200*
016300 AA000-Main                    section.
016400*-------------------------------------
016500     perform AA010-Open-Files.
016600     perform AA020-Prime-Read.
016700     perform AA050-Process-Raw-Fields thru AA050-Exit
016800             until Raw-Status-EOF.
016900     if       WS-Have-App-Now
017000              perform AA060-Flush-Application thru AA060-Exit
017100     end-if.
017200     perform AA090-Call-Report.
017300     perform AA099-Close-Files.
017400     goback.
017500*
017600 AA000-Exit.  exit section.
017700*
017800 AA010-Open-Files               section.
017900*-------------------------------------
018000     open     input  Raw-Field-File.
018100     if       not Raw-Status-OK
018200              move     "RAWFIELDS" to WS-Abort-Text
018300              display  SY001 " " Raw-Status
018400              move     16 to return-code
018500              goback
018600     end-if.
018700*
018800     open     output Apps-Out-File
018900                     Rejects-File.
019000*
019100 AA010-Exit.  exit section.
019200*
019300 AA020-Prime-Read                section.
019400*-------------------------------------
019500     read     Raw-Field-File
019600         at end
019700                  move "10" to Raw-Status
019800     end-read.
019900*
020000 AA020-Exit.  exit section.
020100*
020200 AA050-Process-Raw-Fields        section.
020300*-------------------------------------
020400*
020500*  Control break on Zrw-App-Id - flush the application
020600*  assembled so far whenever the key changes.
020700*
020800     if       Zrw-App-Id not = WS-Prev-App-Id
020900          and WS-Have-App-Now
021000              perform AA060-Flush-Application thru AA060-Exit
021100     end-if.
021200*
021300     if       Zrw-App-Id not = WS-Prev-App-Id
021400              move  spaces       to ZIM-Work-App
021500              move  Zrw-App-Id   to Wap-App-Id
021600              move  Zrw-App-Id   to WS-Prev-App-Id
021700              move  "Y"          to WS-Have-App
021800     end-if.
021900*
022000     add      1 to Zst-Raw-Read.
022100     perform  AA070-Map-Field thru AA070-Exit.
022200*
022300     read     Raw-Field-File
022400         at end
022500                  move "10" to Raw-Status
022600     end-read.
022700*
022800 AA050-Exit.  exit section.
022900*
023000 AA060-Flush-Application         section.
023100*-------------------------------------
023200     add      1 to Zst-Apps-Assembled.
023300     move     "ZIMPARSE" to Zcd-Caller.
023400     move     "ZIMVALID" to Zcd-Called.
023450     move     zero to Zcd-Return-Code.
023500     call     "ZIMVALID" using ZIM-Work-App
023600                               ZIM-App-Record
023650                               ZIM-Calling-Data
023700                               WS-Reason-Code.
023750     if       Zcd-Return-Code not = zero
023760              move Zcd-Called to WS-Abort-Text
023770              display SY003 " " Zcd-Called " " Zcd-Return-Code
023780              move 16 to return-code
023790              goback
023800     end-if.
023810     if       WS-Reason-Code = spaces
023900              perform AA080-Write-Accepted thru AA080-Exit
024000     else
024100              perform AA085-Write-Rejected thru AA085-Exit
024200     end-if.
024300*
024400 AA060-Exit.  exit section.
024500*
024600 AA070-Map-Field                 section.
024700*-------------------------------------
024800     evaluate Zrw-Field-Key
024900         when "COMPANY-NAME"
025000                  move Zrw-Field-Value to Wap-Company-Name
025100         when "STREET"
025200                  move Zrw-Field-Value to Wap-Street
025300         when "POSTAL-CODE"
025400                  move Zrw-Field-Value to Wap-Postal-Code
025500         when "CITY"
025600                  move Zrw-Field-Value to Wap-City
025700         when "STATE-CODE"
025800                  move Zrw-Field-Value to Wap-State-Code
025900         when "SUBMIT-DATE"
026000                  move Zrw-Field-Value to Wap-Submit-Date
026100         when "PROJECT-TITLE"
026200                  move Zrw-Field-Value to Wap-Project-Title
026300         when "GRANT-AMOUNT"
026400                  move Zrw-Field-Value to Wap-Grant-Amount
026500         when "EMPLOYEES"
026600                  move Zrw-Field-Value to Wap-Employees
026700         when "CONTACT-NAME"
026800                  move Zrw-Field-Value to Wap-Contact-Name
026900         when other
027000                  add 1 to Zst-Unrecog-Keys
027100     end-evaluate.
027200*
027300 AA070-Exit.  exit section.
027400*
027500 AA080-Write-Accepted             section.
027600*-------------------------------------
027700     add      1 to Zst-Apps-Accepted.
027800     add      Zap-Grant-Amount to Zst-Grant-Total.
027900     perform  AA082-Accum-State thru AA082-Exit.
028000*
028100     write    FD-Apps-Out-Record from ZIM-App-Record.
028200     if       not Apps-Status-OK
028300              move "APPSOUT" to WS-Abort-Text
028400              display SY002 " " WS-Abort-Text " " Apps-Status
028500              move 16 to return-code
028600              goback
028700     end-if.
028800*
028900 AA080-Exit.  exit section.
029000*
029100 AA082-Accum-State                section.
029200*-------------------------------------
029300     set      Zst-Idx to 1.
029400     search   ZIM-State-Codes
029500         when ZIM-State-Codes (Zst-Idx) = Zap-State-Code
029510              set  Zds-Idx to Zst-Idx
029520              add  1 to Zst-State-Accepted (Zds-Idx)
029530              add  Zap-Grant-Amount
029540                   to Zst-State-Grant-Total (Zds-Idx)
029900     end-search.
030000*
030100 AA082-Exit.  exit section.
030200*
030300 AA085-Write-Rejected              section.
030400*-------------------------------------
030500     add      1 to Zst-Apps-Rejected.
030600     move     Wap-App-Id      to Zrj-App-Id.
030700     move     WS-Reason-Code  to Zrj-Reason-Code.
030800     move     spaces          to Zrj-Reason-Text.
030900*
031000     set      Zrc-Idx to 1.
031100     search   ZIM-Reason-Entry
031200         when Zrc-Table-Code (Zrc-Idx) = WS-Reason-Code
031210              move Zrc-Table-Text (Zrc-Idx) to Zrj-Reason-Text
031220              set  Zrb-Idx to Zrc-Idx
031230              add  1 to Zst-Reject-By-Reason (Zrb-Idx)
031500     end-search.
031600*
031700     write    FD-Rejects-Record from ZIM-Reject-Record.
031800     if       not Rejects-Status-OK
031900              move "REJECTS" to WS-Abort-Text
032000              display SY002 " " WS-Abort-Text " " Rejects-Status
032100              move 16 to return-code
032200              goback
032300     end-if.
032400*
032500 AA085-Exit.  exit section.
032600*
032700 AA090-Call-Report                  section.
032800*-------------------------------------
032900     if       Zst-Apps-Accepted > zero
033000              divide Zst-Grant-Total by Zst-Apps-Accepted
033100                     giving Zst-Grant-Average rounded
033200     else
033300              move zero to Zst-Grant-Average
033400     end-if.
033500*
033600     move     "ZIMPARSE" to Zcd-Caller.
033700     move     "ZIMRPT  " to Zcd-Called.
033750     move     zero to Zcd-Return-Code.
033800     call     "ZIMRPT" using ZIM-Run-Stats
033900                             ZIM-State-Block
033920                             ZIM-Reason-Block
034000                             ZIM-Calling-Data.
034050     if       Zcd-Return-Code not = zero
034060              display SY003 " " Zcd-Called " " Zcd-Return-Code
034070     end-if.
034100*
034200 AA090-Exit.  exit section.
034300*
034400 AA099-Close-Files                   section.
034500*-------------------------------------
034600     close    Raw-Field-File
034700              Apps-Out-File
034800              Rejects-File.
034900     move     zero to return-code.
035000*
035100 AA099-Exit.  exit section.

