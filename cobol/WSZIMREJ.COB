000100*****************************************************
000200*                                                   *
000300*   Record Definition For Rejected Application      *
000400*        Output File                                *
000500*****************************************************
000600*  File size 54 bytes - fully used, no filler slack
000700*   (App-Id 10 + Reason-Code 4 + Reason-Text 40 = 54).
000800*
000900*  Written by ZIMPARSE when ZIMVALID returns a non-zero
001000*  Zrs-Reason-Code for the assembled application - the
001100*  first failing edit wins, no further edits are attempted
001200*  once one has failed.
001300*
001310*  NOTE - REJECTS is picked up by the grant office's own
001320*  tracking system on the exact 54-byte layout below, so
001330*  this one breaks the usual trailing filler pad on
001340*  purpose - adding one would widen every record they
001350*  read.
001360*
001400* 08/04/84 vbc - Created.
001500*
001600 01  ZIM-Reject-Record.
001700     03  Zrj-App-Id            pic x(10).
001800     03  Zrj-Reason-Code       pic x(04).
001900     03  Zrj-Reason-Text       pic x(40).
