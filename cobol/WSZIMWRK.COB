000100*****************************************************
000200*                                                   *
000300*   Assembled Application Work Record                *
000400*        (Raw Captured Text, One Slot Per Field)     *
000500*****************************************************
000600*  Built by ZIMPARSE AA070-Map-Field from the raw field
000700*  records for one application as they come off RAWFIELDS -
000800*  one slot per captured field, still as typed on the form,
000900*  handed on to ZIMVALID for edit and normalize once the
001000*  whole application has been read.
001100*
001200* 08/04/84 vbc - Created.
001300*
001400 01  ZIM-Work-App.
001500     03  Wap-App-Id            pic x(10).
001600     03  Wap-Company-Name      pic x(50).
001700     03  Wap-Street            pic x(50).
001800     03  Wap-Postal-Code       pic x(50).
001900     03  Wap-City              pic x(50).
002000     03  Wap-State-Code        pic x(50).
002100     03  Wap-Submit-Date       pic x(50).
002200     03  Wap-Project-Title     pic x(50).
002300     03  Wap-Grant-Amount      pic x(50).
002400     03  Wap-Employees         pic x(50).
002500     03  Wap-Contact-Name      pic x(50).
002600     03  filler                pic x(10).

