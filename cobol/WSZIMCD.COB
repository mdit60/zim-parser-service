000100*****************************************************
000200*                                                   *
000300*   Inter-Program Calling Data For The ZIM Batch     *
000400*****************************************************
000500*  Trimmed down from the system-wide WS-Calling-Data
000600*  habit (wscall.cob) to the fields a standalone
000700*  3-program CALL chain actually needs.
000800*
000900* 08/04/84 vbc - Created.
001000*
001100 01  ZIM-Calling-Data.
001200     03  Zcd-Called            pic x(08).
001300     03  Zcd-Caller            pic x(08).
001400     03  Zcd-Return-Code       pic 99        comp.
001500     03  filler                pic x(04).

