000100*****************************************************
000200*                                                   *
000300*   Table Of German Federal State Codes (Land)      *
000400*        And ZIM Programme Constants                *
000500*****************************************************
000600*  Fixed table of the 16 state codes plus the OTHER
000700*  bucket, used by ZIMVALID (rule R003) to check
000800*  Zrw-Field-Value and by ZIMRPT to drive the fixed
000900*  per-state control-break section of the report -
001000*  states print in this table order, not in order of
001100*  first appearance on RAWFIELDS.
001200*
001300*  Named after wsnames.cob's File-Defs habit - name the
001400*  entries individually then redefine as an indexed
001500*  table, so a new state code is one more named line,
001600*  not a renumbering exercise.
001700*
001800* 08/04/84 vbc - Created.
001900* 19/02/99 vbc - Y2K readiness sweep - no date fields in
002000*                this copybook, no change required.
002100*
002200 01  ZIM-State-Block.
002300     03  Zst-01                pic xx  value "BW".
002400     03  Zst-02                pic xx  value "BY".
002500     03  Zst-03                pic xx  value "BE".
002600     03  Zst-04                pic xx  value "BB".
002700     03  Zst-05                pic xx  value "HB".
002800     03  Zst-06                pic xx  value "HH".
002900     03  Zst-07                pic xx  value "HE".
003000     03  Zst-08                pic xx  value "MV".
003100     03  Zst-09                pic xx  value "NI".
003200     03  Zst-10                pic xx  value "NW".
003300     03  Zst-11                pic xx  value "RP".
003400     03  Zst-12                pic xx  value "SL".
003500     03  Zst-13                pic xx  value "SN".
003600     03  Zst-14                pic xx  value "ST".
003700     03  Zst-15                pic xx  value "SH".
003800     03  Zst-16                pic xx  value "TH".
003900     03  Zst-17                pic xx  value "**".
003910*          "**" is the OTHER bucket - no state matched.
003920     03  filler                pic x(04)  value spaces.
004100 01  filler redefines ZIM-State-Block.
004200     03  ZIM-State-Codes       pic xx  occurs 17
004210                                       indexed by Zst-Idx.
004220     03  filler                pic x(04).
004300 01  ZIM-State-Count           pic 99  value 17  comp.
004400 01  ZIM-Other-Index           pic 99  value 17  comp.
004500*
004600 01  ZIM-Grant-Max             pic 9(7)v99  comp-3                VBC03714
004700                               value 550000.00.

