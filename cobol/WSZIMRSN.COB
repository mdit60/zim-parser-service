000100*****************************************************
000200*                                                   *
000300*   Table Of ZIMVALID Rejection Reason Codes         *
000400*****************************************************
000500*  Fixed, ordered table of the 8 ZIMVALID edits - the
000600*  order here IS the order the edits are applied in,
000700*  first failure wins, see ZIMVALID BB000-Edit-Application.
000800*
000900*  Named block + redefined table, same habit as
001000*  WSZIMTAB's state codes - and really the same habit
001100*  this shop has used for years on the SWT/LWT/stax
001200*  tables (one habit, many tables, never merged).
001300*
001400* 08/04/84 vbc - Created.
001500*
001600 01  ZIM-Reason-Block.
001700     03  Zrc-Code-01           pic x(04) value "R001".
001800     03  Zrc-Text-01           pic x(40)
001900                    value "MISSING COMPANY NAME".
002000     03  Zrc-Code-02           pic x(04) value "R002".
002100     03  Zrc-Text-02           pic x(40)
002200                    value "INVALID POSTAL CODE".
002300     03  Zrc-Code-03           pic x(04) value "R003".
002400     03  Zrc-Text-03           pic x(40)
002500                    value "INVALID STATE CODE".
002600     03  Zrc-Code-04           pic x(04) value "R004".
002700     03  Zrc-Text-04           pic x(40)
002800                    value "INVALID SUBMIT DATE".
002900     03  Zrc-Code-05           pic x(04) value "R005".
003000     03  Zrc-Text-05           pic x(40)
003100                    value "INVALID GRANT AMOUNT".
003200     03  Zrc-Code-06           pic x(04) value "R006".
003300     03  Zrc-Text-06           pic x(40)
003400                    value "INVALID EMPLOYEE COUNT".
003500     03  Zrc-Code-07           pic x(04) value "R007".
003600     03  Zrc-Text-07           pic x(40)
003700                    value "EMPLOYEE COUNT TOO LARGE FOR ZIM".
003800     03  Zrc-Code-08           pic x(04) value "R008".
003900     03  Zrc-Text-08           pic x(40)
004000                    value "MISSING PROJECT TITLE".
004050     03  filler                pic x(04)  value spaces.
004100 01  filler redefines ZIM-Reason-Block.
004200     03  ZIM-Reason-Entry      occurs 8
004210                               indexed by Zrc-Idx.
004300         05  Zrc-Table-Code    pic x(04).
004400         05  Zrc-Table-Text    pic x(40).
004450     03  filler                pic x(04).
004500 01  ZIM-Reason-Count          pic 9     value 8  comp.

