000100****************************************************************
000200*                                                              *
000300*        ZIM Funding Application - Field Edit & Normalize      *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000*-
001100     program-id.         ZIMVALID.
001200*-
001300*    Author.             V B Coen FBCS, FIDM, FIDPM, 11/04/1984.
001400*                        For Applewood Computers.
001500*-
001600*    Installation.      Applewood Computers.
001700*-
001800*    Date-Written.      11/04/1984.
001900*-
002000*    Date-Compiled.
002100*-
002200*    Security.          Copyright (C) 1984-2003 & later,
002300*                       Vincent Bryan Coen.
002400*                       Distributed under the GNU General
002500*                       Public License.  See the file COPYING
002600*                       for details.
002700*-
002800*    Remarks.           CALLed by ZIMPARSE once per assembled
002900*                       application.  Applies the eight ZIM
003000*                       funding-application edits, R001 thru
003100*                       R008, in the fixed order the grant
003200*                       office laid down - first failure
003300*                       wins, no further fields are looked at.
003400*                       On a clean pass the raw captured text
003500*                       is normalized into ZIM-App-Record.
003600*-
003700*    Version.           See Prog-Name in WS.
003800*-
003900*    Calling Program.
004000*                       ZIMPARSE only.
004100*-
004200*    Functions Used.
004300*                       None.
004400*-
004500*    Error messages used.
004600*                       None - rejections are reported back via
004700*                       Lk-Reason-Code, not displayed here.
004800*-
004900* Changes:
005000* 11/04/84 jt  - 1.0.00 Created, rules R001-R006 only (postal,
005100*                       state, date, amount, employees) - grant
005200*                       office had not yet settled the employee
005300*                       ceiling or the title requirement.
005400* 02/09/84 vbc -    .01 Added R007 employee ceiling (>499) and
005500*                       R008 missing project title, per amended
005600*                       grant office edit list.
005700* 17/02/87 vbc -    .02 German amount format - accept value with
005800*                       no thousands dot at all, e.g. 125000,50 -
005900*                       some regional offices were not inserting
006000*                       them and applications were bouncing R005
006100*                       in error.
006200* 19/02/99 vbc -    .03 Y2K readiness sweep - SUBMIT-DATE year
006300*                       window widened to 2000-2099 ahead of the
006400*                       rollover, ISO branch already carried a
006500*                       full 4-digit year so needed no repair.
006600* 14/07/03 vbc - 1.1.00 ZIM-3 revision - grant ceiling raised to
006700*                       EUR 550,000 and moved into ZIM-Grant-Max
006800*                       in WSZIMTAB so Finance can amend it in
006900*                       one place.
006910* 14/09/09 vbc -    .04 Now takes ZIM-Calling-Data on the USING
006920*                       list and sets Zcd-Return-Code before
006930*                       returning, same as ZIMRPT - ZIMPARSE can
006940*                       now tell a clean edit from a module gone
006950*                       wrong.
006960* 02/03/11 vbc -    .05 BB200 was letting the "**" OTHER-bucket
006970*                       table entry match a raw STATE-CODE of
006980*                       literally "**" and accept it as R003 -
006990*                       SEARCH now stops and rejects at entry 17.
006991*                       Also found BB430 moving an over-length
006992*                       integer part straight into a 7-digit
006993*                       COMP field with no check first - a
006994*                       garbled amount could truncate down into
006995*                       something under the grant ceiling and
006996*                       slip past R005.  Now rejects anything
006997*                       over 6 integer digits before the MOVE.
007000*-
007100****************************************************************
007200* Copyright Notice.
007300* ****************
007400*
007500* This program is part of the Applewood Computers Accounting
007600* System and is Copyright (c) Vincent B Coen, 1984-2003 and later.
007700*
007800* This program is free software; you can redistribute it and/or
007900* modify it under the terms of the GNU General Public License
008000* as published by the Free Software Foundation, version 3 and
008100* later as revised for personal usage only and that includes use
008200* within a business but without repackaging or for resale in any
008300* way.  See the file COPYING for the full licence text.
008400*
008500* This program is distributed in the hope that it will be useful,
008600* but WITHOUT ANY WARRANTY; without even the implied warranty of
008700* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
008800****************************************************************
008900*
009000 environment              division.
009100*========================
009200*
009300 configuration            section.
009400 special-names.
009500     crt status is COB-CRT-STATUS.
009600 repository.
009700     function all intrinsic.
009800*
009900* No input-output section - ZIMVALID owns no files, it works
010000* entirely on the two records handed to it on the CALL.
010100*
010200 data                      division.
010300*========================
010400*
010500 working-storage           section.
010600*-----------------------
010700 77  Prog-Name                pic x(17)
010800                              value "ZIMVALID (1.1.00)".
010810 77  COB-CRT-STATUS            pic x(04)  value spaces.
010900*
011000 copy "WSZIMTAB.COB".
011100*
011200*  German / ISO date layouts, two views of the same 10-byte
011300*  capture area - same habit as the date-conversion REDEFINES
011400*  in the common date module this shop has always called from
011500*  its batch edit steps.
011600*
011700 01  Ws-Date-Check.
011800     03  Ws-Dg-Day             pic x(02).
011900     03  filler                pic x(01).
012000     03  Ws-Dg-Month           pic x(02).
012100     03  filler                pic x(01).
012200     03  Ws-Dg-Year            pic x(04).
012300 01  Ws-Date-Iso  redefines Ws-Date-Check.
012400     03  Ws-Di-Year            pic x(04).
012500     03  filler                pic x(01).
012600     03  Ws-Di-Month           pic x(02).
012700     03  filler                pic x(01).
012800     03  Ws-Di-Day             pic x(02).
012900*
013000 01  Ws-Date-Numeric.
013100     03  Ws-Date-Day           pic 99      comp.
013200     03  Ws-Date-Month         pic 99      comp.
013300     03  Ws-Date-Year          pic 9(4)    comp.
013400     03  Ws-Date-Len           pic 99      comp.
013500     03  filler                pic x(01).
013600*
013700*  Employee count captured as text then viewed numerically -
013800*  avoids leaning on a bare alpha-to-numeric MOVE for a value
013900*  we are about to range-check.
014000*
014100 01  Ws-Employee-Check.
014200     03  Ws-Emp-Text           pic x(04).
014300     03  filler                pic x(01).
014400 01  Ws-Employee-Numeric  redefines Ws-Employee-Check.
014500     03  Ws-Emp-Num            pic 9(4).
014600     03  filler                pic x(01).
014700*
014800 01  Ws-Edit-Work.
014900     03  Ws-Postal-Len         pic 99      comp.
015000     03  Ws-Emp-Len            pic 99      comp.
015100     03  filler                pic x(01).
015200*
015300 01  WS-Amount-Work.
015400     03  Ws-Amt-Seg-1          pic x(50).
015500     03  Ws-Amt-Seg-2          pic x(50).
015600     03  Ws-Amt-Seg-3          pic x(50).
015700     03  Ws-Amt-Dot-Ctr        pic 9       comp.
015800     03  Ws-Amt-No-Dots        pic x(50).
015900     03  Ws-Amt-Int-Part       pic x(50).
016000     03  Ws-Amt-Dec-Part       pic x(50).
016100     03  Ws-Amt-Comma-Ctr      pic 9       comp.
016200     03  Ws-Amt-Int-Len        pic 99      comp.
016300     03  Ws-Amt-Dec-Len        pic 99      comp.
016400     03  Ws-Amt-Integer-N      pic 9(7)    comp.
016500     03  Ws-Amt-Decimal-N      pic 99      comp.
016600     03  filler                pic x(01).
016700*
016800 linkage                  section.
016900*-----------------------
017000 copy "WSZIMWRK.COB".
017100 copy "WSZIMAPP.COB".
017150 copy "WSZIMCD.COB".
017200*
017300 01  Lk-Reason-Code            pic x(04).
017350     88  Lk-App-Accepted       value spaces.
017400*
017500 procedure division using ZIM-Work-App
017600                           ZIM-App-Record
017650                           ZIM-Calling-Data
017700                           Lk-Reason-Code.
017800*========================
017900*
018000 BB000-Edit-Application         section.
018100*-------------------------------------
018200     move     spaces to Lk-Reason-Code.
018300     move     spaces to ZIM-App-Record.
018400     move     Wap-App-Id to Zap-App-Id.
018500*
018600     perform  BB100-Edit-Company thru BB100-Exit.
018700     if       not Lk-App-Accepted
018800              go to BB000-Exit
018900     end-if.
019000     perform  BB150-Edit-Postal thru BB150-Exit.
019100     if       not Lk-App-Accepted
019200              go to BB000-Exit
019300     end-if.
019400     perform  BB200-Edit-State thru BB200-Exit.
019500     if       not Lk-App-Accepted
019600              go to BB000-Exit
019700     end-if.
019800     perform  BB300-Edit-Date thru BB300-Exit.
019900     if       not Lk-App-Accepted
020000              go to BB000-Exit
020100     end-if.
020200     perform  BB400-Edit-Amount thru BB400-Exit.
020300     if       not Lk-App-Accepted
020400              go to BB000-Exit
020500     end-if.
020600     perform  BB500-Edit-Employees thru BB500-Exit.
020700     if       not Lk-App-Accepted
020800              go to BB000-Exit
020900     end-if.
021000     perform  BB600-Edit-Title thru BB600-Exit.
021100     if       not Lk-App-Accepted
021200              go to BB000-Exit
021300     end-if.
021400     perform  BB700-Copy-Remaining thru BB700-Exit.
021500*
021600 BB000-Exit.
021650     move     zero to Zcd-Return-Code.
021700     goback.
021800*
021900*  R001 - MISSING-COMPANY.
022000*
022100 BB100-Edit-Company              section.
022200*-------------------------------------
022300     if       Wap-Company-Name = spaces
022400              move "R001" to Lk-Reason-Code
022500     else
022600              move Wap-Company-Name to Zap-Company-Name
022700     end-if.
022800*
022900 BB100-Exit.  exit section.
023000*
023100*  R002 - BAD-POSTAL.  Must be exactly 5 numeric digits, no
023200*  more, no less - a 4-digit Austrian-style code is not a ZIM
023300*  postal code and is rejected same as a blank one.
023400*
023500 BB150-Edit-Postal                section.
023600*-------------------------------------
023700     move     zero to Ws-Postal-Len.
023800     perform  BB160-Scan-Postal thru BB160-Exit
023900             with test after
024000             until Ws-Postal-Len = 0
024100                or Wap-Postal-Code (Ws-Postal-Len:1) not = space.
024200*
024300     if       Ws-Postal-Len = 5
024400         and  Wap-Postal-Code (1:5) is numeric
024500              move Wap-Postal-Code (1:5) to Zap-Postal-Code
024600     else
024700              move "R002" to Lk-Reason-Code
024800     end-if.
024900*
025000 BB150-Exit.  exit section.
025100*
025200 BB160-Scan-Postal                section.
025300*-------------------------------------
025400     if       Ws-Postal-Len = 0
025500              move 50 to Ws-Postal-Len
025600     else
025700              subtract 1 from Ws-Postal-Len
025800     end-if.
025900*
026000 BB160-Exit.  exit section.
026100*
026200*  R003 - BAD-STATE.  Table entry 17 is the "**" OTHER bucket
026300*  ZIMRPT uses for its own accumulation only - it is not one
026400*  of the 16 Land codes the grant office will accept on a
026500*  form, so the SEARCH must stop at entry 16 and reject, the
026600*  same as running off the end of the table entirely.
026700*
026800 BB200-Edit-State                 section.
026900*-------------------------------------
027000     set      Zst-Idx to 1.
027100     search   ZIM-State-Codes
027200         at end
027300              move "R003" to Lk-Reason-Code
027350         when Zst-Idx = ZIM-Other-Index
027360              move "R003" to Lk-Reason-Code
027400         when ZIM-State-Codes (Zst-Idx) = Wap-State-Code (1:2)
027500              move Wap-State-Code (1:2) to Zap-State-Code
027600     end-search.
027700*
027800 BB200-Exit.  exit section.
027900*
028000*  R004 - BAD-DATE.  Accepts DD.MM.YYYY or YYYY-MM-DD, ten
028100*  characters either way.  No calendar check beyond the plain
028200*  01-31 / 01-12 / 2000-2099 ranges - SPEC from the grant
028300*  office is explicit that a 31 Feb is not this module's
028400*  problem.
028500*
028600 BB300-Edit-Date                  section.
028700*-------------------------------------
028800     move     zero to Ws-Date-Len.
028900     perform  BB310-Scan-Date thru BB310-Exit
029000             with test after
029100             until Ws-Date-Len = 0
029200                or Wap-Submit-Date (Ws-Date-Len:1) not = space.
029300*
029400     move     zero to Ws-Date-Day Ws-Date-Month Ws-Date-Year.
029500     move     spaces to Ws-Date-Check.
029600*
029700     if       Ws-Date-Len = 10
029800         and  Wap-Submit-Date (3:1) = "."
029900         and  Wap-Submit-Date (6:1) = "."
030000         and  Wap-Submit-Date (1:2) is numeric
030100         and  Wap-Submit-Date (4:2) is numeric
030200         and  Wap-Submit-Date (7:4) is numeric
030300              move Wap-Submit-Date (1:2) to Ws-Dg-Day
030400              move Wap-Submit-Date (4:2) to Ws-Dg-Month
030500              move Wap-Submit-Date (7:4) to Ws-Dg-Year
030600              move Ws-Dg-Day             to Ws-Date-Day
030700              move Ws-Dg-Month           to Ws-Date-Month
030800              move Ws-Dg-Year            to Ws-Date-Year
030900     else
031000     if       Ws-Date-Len = 10
031100         and  Wap-Submit-Date (5:1) = "-"
031200         and  Wap-Submit-Date (8:1) = "-"
031300         and  Wap-Submit-Date (1:4) is numeric
031400         and  Wap-Submit-Date (6:2) is numeric
031500         and  Wap-Submit-Date (9:2) is numeric
031600              move Wap-Submit-Date (1:4) to Ws-Di-Year
031700              move Wap-Submit-Date (6:2) to Ws-Di-Month
031800              move Wap-Submit-Date (9:2) to Ws-Di-Day
031900              move Ws-Di-Day             to Ws-Date-Day
032000              move Ws-Di-Month           to Ws-Date-Month
032100              move Ws-Di-Year            to Ws-Date-Year
032200     else
032300              move "R004" to Lk-Reason-Code
032400     end-if
032500     end-if.
032600*
032700     if       Lk-Reason-Code = spaces
032800         and (Ws-Date-Day   < 1    or Ws-Date-Day   > 31
032900          or  Ws-Date-Month < 1    or Ws-Date-Month > 12
033000          or  Ws-Date-Year  < 2000 or Ws-Date-Year  > 2099)
033100              move "R004" to Lk-Reason-Code
033200     end-if.
033300*
033400     if       Lk-Reason-Code = spaces
033500              compute Zap-Submit-Date =
033600                      (Ws-Date-Year  * 10000)
033700                    + (Ws-Date-Month * 100)
033800                    +  Ws-Date-Day
033900     end-if.
034000*
034100 BB300-Exit.  exit section.
034200*
034300 BB310-Scan-Date                  section.
034400*-------------------------------------
034500     if       Ws-Date-Len = 0
034600              move 50 to Ws-Date-Len
034700     else
034800              subtract 1 from Ws-Date-Len
034900     end-if.
035000*
035100 BB310-Exit.  exit section.
035200*
035300*  R005 - BAD-AMOUNT.  German-formatted money - dot for
035400*  thousands, comma for the decimal point, either or both
035500*  may be absent.  More than two digits after the comma is
035600*  a capture error, not something we round away.
035700*
035800 BB400-Edit-Amount                section.
035900*-------------------------------------
036000     move     spaces to Ws-Amt-Seg-1 Ws-Amt-Seg-2 Ws-Amt-Seg-3
036100                        Ws-Amt-No-Dots Ws-Amt-Int-Part
036200                        Ws-Amt-Dec-Part.
036300     move     zero   to Ws-Amt-Dot-Ctr Ws-Amt-Comma-Ctr
036400                        Ws-Amt-Integer-N Ws-Amt-Decimal-N.
036500*
036600     unstring Wap-Grant-Amount delimited by all "."
036700         into Ws-Amt-Seg-1 Ws-Amt-Seg-2 Ws-Amt-Seg-3
036800         tallying in Ws-Amt-Dot-Ctr.
036900     string   Ws-Amt-Seg-1 delimited by space
037000              Ws-Amt-Seg-2 delimited by space
037100              Ws-Amt-Seg-3 delimited by space
037200         into Ws-Amt-No-Dots.
037300*
037400     unstring Ws-Amt-No-Dots delimited by ","
037500         into Ws-Amt-Int-Part Ws-Amt-Dec-Part
037600         tallying in Ws-Amt-Comma-Ctr.
037700*
037800     if       Ws-Amt-Int-Part = spaces
037900         or   Ws-Amt-Int-Part is not numeric
038000              move "R005" to Lk-Reason-Code
038100              go to BB400-Exit
038200     end-if.
038300*
038400     if       Ws-Amt-Comma-Ctr not = 2
038500              move zero to Ws-Amt-Decimal-N
038600              go to BB430-Amount-Joined
038700     end-if.
038800*
038900     move     zero to Ws-Amt-Dec-Len.
039000     perform  BB410-Scan-Decimal thru BB410-Exit
039100             with test after
039200             until Ws-Amt-Dec-Len = 0
039300                or Ws-Amt-Dec-Part (Ws-Amt-Dec-Len:1)
039400                       not = space.
039500     if       Ws-Amt-Dec-Len > 2
039600              move "R005" to Lk-Reason-Code
039700              go to BB400-Exit
039800     end-if.
039900     if       Ws-Amt-Dec-Len > 0
040000         and  Ws-Amt-Dec-Part (1:Ws-Amt-Dec-Len) is not numeric
040100              move "R005" to Lk-Reason-Code
040200              go to BB400-Exit
040300     end-if.
040400     evaluate Ws-Amt-Dec-Len
040500         when 0
040600              move zero to Ws-Amt-Decimal-N
040700         when 1
040800              move Ws-Amt-Dec-Part (1:1) to Ws-Amt-Decimal-N
040900              multiply Ws-Amt-Decimal-N by 10
041000                       giving Ws-Amt-Decimal-N
041100         when 2
041200              move Ws-Amt-Dec-Part (1:2) to Ws-Amt-Decimal-N
041300     end-evaluate.
041400*
041500 BB430-Amount-Joined.
041600*
041700     move     zero to Ws-Amt-Int-Len.
041800     perform  BB420-Scan-Integer thru BB420-Exit
041900             with test after
042000             until Ws-Amt-Int-Len = 0
042100                or Ws-Amt-Int-Part (Ws-Amt-Int-Len:1)
042200                       not = space.
042210*
042220*        More than 6 integer digits is already past the
042230*        EUR 550,000 ceiling - reject now, before the MOVE
042240*        into a 7-digit COMP field truncates the high-order
042250*        digits and lets a garbled amount through looking
042260*        small enough to pass.
042270*
042280     if       Ws-Amt-Int-Len > 6
042290              move "R005" to Lk-Reason-Code
042295              go to BB400-Exit
042296     end-if.
042300     move     Ws-Amt-Int-Part (1:Ws-Amt-Int-Len)
042400              to Ws-Amt-Integer-N.
042500*
042600     compute  Zap-Grant-Amount = Ws-Amt-Integer-N
042700                                + (Ws-Amt-Decimal-N / 100).
042800*
042900     if       Zap-Grant-Amount = zero
043000         or   Zap-Grant-Amount > ZIM-Grant-Max                    VBC03714
043100              move "R005" to Lk-Reason-Code
043200     end-if.
043300*
043400 BB400-Exit.  exit section.
043500*
043600 BB410-Scan-Decimal                section.
043700*-------------------------------------
043800     if       Ws-Amt-Dec-Len = 0
043900              move 50 to Ws-Amt-Dec-Len
044000     else
044100              subtract 1 from Ws-Amt-Dec-Len
044200     end-if.
044300*
044400 BB410-Exit.  exit section.
044500*
044600 BB420-Scan-Integer                section.
044700*-------------------------------------
044800     if       Ws-Amt-Int-Len = 0
044900              move 50 to Ws-Amt-Int-Len
045000     else
045100              subtract 1 from Ws-Amt-Int-Len
045200     end-if.
045300*
045400 BB420-Exit.  exit section.
045500*
045600*  R006 - BAD-EMPLOYEES, then R007 - TOO-LARGE (checked only
045700*  once the value is known to be a clean number, per the grant
045800*  office's two-step edit).
045900*
046000 BB500-Edit-Employees               section.
046100*-------------------------------------
046200     move     zero to Ws-Emp-Len.
046300     perform  BB510-Scan-Employees thru BB510-Exit
046400             with test after
046500             until Ws-Emp-Len = 0
046600                or Wap-Employees (Ws-Emp-Len:1) not = space.
046700*
046800     if       Ws-Emp-Len = 0
046900         or   Ws-Emp-Len > 4
047000         or   Wap-Employees (1:Ws-Emp-Len) is not numeric
047100              move "R006" to Lk-Reason-Code
047200              go to BB500-Exit
047300     end-if.
047400*
047500     move     spaces to Ws-Employee-Check.
047600     move     Wap-Employees (1:Ws-Emp-Len) to Ws-Emp-Text.
047700     move     Ws-Emp-Text to Ws-Emp-Num.
047800*
047900     if       Ws-Emp-Num < 1
048000              move "R006" to Lk-Reason-Code
048100     else
048200     if       Ws-Emp-Num > 499
048300              move "R007" to Lk-Reason-Code                       VBC84902
048400     else
048500              move Ws-Emp-Num to Zap-Employees
048600     end-if
048700     end-if.
048800*
048900 BB500-Exit.  exit section.
049000*
049100 BB510-Scan-Employees                section.
049200*-------------------------------------
049300     if       Ws-Emp-Len = 0
049400              move 50 to Ws-Emp-Len
049500     else
049600              subtract 1 from Ws-Emp-Len
049700     end-if.
049800*
049900 BB510-Exit.  exit section.
050000*
050100*  R008 - MISSING-TITLE.
050200*
050300 BB600-Edit-Title                     section.
050400*-------------------------------------
050500     if       Wap-Project-Title = spaces
050600              move "R008" to Lk-Reason-Code
050700     else
050800              move Wap-Project-Title to Zap-Project-Title
050900     end-if.
051000*
051100 BB600-Exit.  exit section.
051200*
051300*  Remaining fields copy as-is, left-justified, space padded
051400*  or truncated to the structured record's width by the plain
051500*  MOVE rules - no further edit applies to them.
051600*
051700 BB700-Copy-Remaining                  section.
051800*-------------------------------------
051900     move     Wap-Street       to Zap-Street.
052000     move     Wap-City         to Zap-City.
052100     move     Wap-Contact-Name to Zap-Contact-Name.
052200*
052300 BB700-Exit.  exit section.

