000100****************************************************************
000200*                                                              *
000300*          ZIM Funding Application - Control Report            *
000400*                                                              *
000500****************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000*-
001100     program-id.         ZIMRPT.
001200*-
001300*    Author.             V B Coen FBCS, FIDM, FIDPM, 16/04/1984.
001400*                        For Applewood Computers.
001500*-
001600*    Installation.      Applewood Computers.
001700*-
001800*    Date-Written.      16/04/1984.
001900*-
002000*    Date-Compiled.
002100*-
002200*    Security.          Copyright (C) 1984-2003 & later,
002300*                       Vincent Bryan Coen.
002400*                       Distributed under the GNU General
002500*                       Public License.  See the file COPYING
002600*                       for details.
002700*-
002800*    Remarks.           CALLed by ZIMPARSE once, at end of job,
002900*                       with the run totals it has accumulated.
003000*                       Prints the control report - one line
003100*                       per federal state with an accepted
003200*                       application, then the run summary and
003300*                       rejects-by-reason breakdown.
003400*-
003500*    Version.           See Prog-Name in WS.
003600*-
003700*    Calling Program.
003800*                       ZIMPARSE only.
003900*-
004000*    Functions Used.
004100*                       None.
004200*-
004300*    Files used :
004400*                       RPTFILE.  132-column control report.
004500*-
004600*    Error messages used.
004700*                       SY002.
004800*-
004900* Changes:
005000* 16/04/84 jt  - 1.0.00 Created.
005100* 12/11/84 vbc -    .01 Added unrecognized-key line to summary -
005200*                       matches the count ZIMPARSE now keeps.
005300*  3/06/86 vbc -    .02 Zero-state / zero-reason lines suppressed
005400*                       - an empty run no longer prints 17 blank
005500*                       state lines and 8 blank reason lines.
005600* 19/02/99 vbc -    .03 Y2K readiness sweep - no date printed on
005700*                       this report, no change required.
005800* 14/07/03 vbc - 1.1.00 ZIM-3 revision - version bumped to track
005900*                       the grant ceiling release, report layout
006000*                       unchanged.
006010* 14/09/09 vbc -    .04 Now takes ZIM-Calling-Data on the USING
006020*                       list and sets Zcd-Return-Code before
006030*                       returning so ZIMPARSE can tell the report
006040*                       printed clean from RPTFILE failing to open.
006050* 02/03/11 vbc -    .05 Added Print-Status-OK condition-name in
006060*                       place of the literal "00" test, same
006070*                       clean-up as ZIMPARSE.
006100*-
006200****************************************************************
006300* Copyright Notice.
006400* ****************
006500*
006600* This program is part of the Applewood Computers Accounting
006700* System and is Copyright (c) Vincent B Coen, 1984-2003 and later.
006800*
006900* This program is free software; you can redistribute it and/or
007000* modify it under the terms of the GNU General Public License
007100* as published by the Free Software Foundation, version 3 and
007200* later as revised for personal usage only and that includes use
007300* within a business but without repackaging or for resale in any
007400* way.  See the file COPYING for the full licence text.
007500*
007600* This program is distributed in the hope that it will be useful,
007700* but WITHOUT ANY WARRANTY; without even the implied warranty of
007800* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.
007900****************************************************************
008000*
008100 environment              division.
008200*========================
008300*
008400 configuration            section.
008500 special-names.
008600     crt status is COB-CRT-STATUS.
008700 repository.
008800     function all intrinsic.
008900*
009000 input-output              section.
009100 file-control.
009200     select  Print-File      assign       RPTFILE
009300                              organization line sequential
009400                              status       Print-Status.
009500*
009600 data                      division.
009700*========================
009800*
009900 file                      section.
010000*
010100 fd  Print-File.
010200 01  FD-Print-Record          pic x(132).
010300*
010400 working-storage           section.
010500*-----------------------
010600 77  Prog-Name                pic x(17)
010700                              value "ZIMRPT   (1.1.00)".
010710 77  COB-CRT-STATUS            pic x(04)  value spaces.
010800*
010900 01  Print-Status              pic xx   value zero.
010910     88  Print-Status-OK       value "00".
011000 01  WS-Page-Cnt               pic 999  value zero  comp.
011100 01  WS-Line-Cnt               pic 999  value 90    comp.
011200 01  WS-Page-Lines             pic 99   value 56    comp.
011300*
011400*  One 132-byte print buffer, laid out a different way for
011500*  every line this report prints - same habit as the old
011600*  RW-based print programs, minus Report Writer itself.
011700*
011800 01  Ws-Print-Buffer           pic x(132).
011900*
012000 01  Ws-Heading-1  redefines Ws-Print-Buffer.
012100     03  filler                pic x(36).
012200     03  Wh1-Title             pic x(42)
012300                 value "ZIM APPLICATION EXTRACTION CONTROL REPORT".
012400     03  filler                pic x(54).
012500*
012600 01  Ws-Heading-2  redefines Ws-Print-Buffer.
012700     03  filler                pic x(100).
012800     03  Wh2-Page-Lit          pic x(05) value "PAGE ".
012900     03  Wh2-Page-No           pic zzz9.
013000     03  filler                pic x(23).
013100*
013200 01  Ws-Heading-3  redefines Ws-Print-Buffer.
013300     03  Wh3-State             pic x(06) value "STATE".
013400     03  Wh3-Accepted          pic x(16) value "ACCEPTED-COUNT".
013500     03  Wh3-Total             pic x(13) value "GRANT-TOTAL".
013600     03  filler                pic x(97).
013700*
013800 01  Ws-State-Detail  redefines Ws-Print-Buffer.
013900     03  Wsd-State             pic xx.
014000     03  filler                pic x(04).
014100     03  Wsd-Count             pic zzzz9.
014200     03  filler                pic x(04).
014300     03  Wsd-Total             pic zz,zzz,zz9.99.
014400     03  filler                pic x(105).
014500*
014600 01  Ws-Summary-Line  redefines Ws-Print-Buffer.
014700     03  Wsl-Label             pic x(30).
014800     03  filler                pic x(02).
014900     03  Wsl-Value             pic z(8)9.
015000     03  filler                pic x(91).
015100*
015200 01  Ws-Amount-Line  redefines Ws-Print-Buffer.
015300     03  Wal-Label             pic x(30).
015400     03  filler                pic x(02).
015500     03  Wal-Value             pic z(6)zz9.99.
015600     03  filler                pic x(88).
015700*
015800 01  Ws-Reason-Line  redefines Ws-Print-Buffer.
015900     03  Wrl-Code              pic x(04).
016000     03  filler                pic x(02).
016100     03  Wrl-Text              pic x(40).
016200     03  filler                pic x(02).
016300     03  Wrl-Count             pic zzzz9.
016400     03  filler                pic x(79).
016500*
016600 01  Error-Messages.
016700     03  SY002   pic x(34)
016800                 value "SY002 Unexpected write error on -".
016810     03  filler  pic x(06).
016900*
017000 linkage                  section.
017100*-----------------------
017200 copy "WSZIMSTS.COB".
017300 copy "WSZIMTAB.COB".
017400 copy "WSZIMRSN.COB".
017450 copy "WSZIMCD.COB".
017500*
017600 procedure division using ZIM-Run-Stats
017700                           ZIM-State-Block
017750                           ZIM-Reason-Block
017800                           ZIM-Calling-Data.
017900*========================
018000*
018100 CC000-Print-Report              section.
018200*-------------------------------------
018300     perform  CC010-Open-Report.
018400     perform  CC100-Print-Headings.
018500*
018600     perform  CC200-Print-State-Detail thru CC200-Exit
018700             varying Zst-Idx from 1 by 1
018800             until Zst-Idx > 16.
018900*
019000     perform  CC300-Print-Summary.
019100*
019200     perform  CC400-Print-Reject-Detail thru CC400-Exit
019300             varying Zrc-Idx from 1 by 1
019400             until Zrc-Idx > ZIM-Reason-Count.
019500*
019600     perform  CC500-Print-Amounts.
019700     perform  CC900-Close-Report.
019750     move     zero to Zcd-Return-Code.
019800     goback.
019900*
020000 CC000-Exit.  exit section.
020100*
020200 CC010-Open-Report                section.
020300*-------------------------------------
020400     open     output Print-File.
020500     if       not Print-Status-OK
020600              display SY002 " RPTFILE " Print-Status
020650              move 16 to Zcd-Return-Code
020700              move 16 to return-code
020800              goback
020900     end-if.
021000*
021100 CC010-Exit.  exit section.
021200*
021300*  No true page-break logic is needed for this job - the
021400*  longest possible body is 16 state lines plus a handful
021500*  of summary lines, well inside one page - but the counters
021600*  are kept so a future multi-page layout drops straight in.
021700*
021800 CC100-Print-Headings              section.
021900*-------------------------------------
022000     add      1 to WS-Page-Cnt.
022100     move     zero to WS-Line-Cnt.
022200*
022300     move     spaces to Ws-Print-Buffer.
022400     move     Ws-Heading-1 to Ws-Print-Buffer.
022500     perform  CC110-Write-Line thru CC110-Exit.
022600*
022700     move     spaces to Ws-Print-Buffer.
022800     move     WS-Page-Cnt to Wh2-Page-No.
022900     move     "PAGE " to Wh2-Page-Lit.
023000     perform  CC110-Write-Line thru CC110-Exit.
023100*
023200     move     spaces to Ws-Print-Buffer.
023300     move     "STATE " to Wh3-State.
023400     move     "ACCEPTED-COUNT  " to Wh3-Accepted.
023500     move     "GRANT-TOTAL" to Wh3-Total.
023600     perform  CC110-Write-Line thru CC110-Exit.
023700*
023800 CC100-Exit.  exit section.
023900*
024000 CC110-Write-Line                  section.
024100*-------------------------------------
024200     write    FD-Print-Record from Ws-Print-Buffer.
024300     if       not Print-Status-OK
024400              display SY002 " RPTFILE " Print-Status
024500              move 16 to return-code
024600              goback
024700     end-if.
024800     add      1 to WS-Line-Cnt.
024900*
025000 CC110-Exit.  exit section.
025100*
025200*  States print in the fixed table order, not first-appearance
025300*  order on RAWFIELDS, and only when at least one application
025400*  from that state was accepted.
025500*
025600 CC200-Print-State-Detail          section.
025700*-------------------------------------
025800     set      Zds-Idx to Zst-Idx.
025900     if       Zst-State-Accepted (Zds-Idx) > zero
026000              move spaces to Ws-Print-Buffer
026100              move ZIM-State-Codes (Zst-Idx)     to Wsd-State
026200              move Zst-State-Accepted (Zds-Idx)  to Wsd-Count
026300              move Zst-State-Grant-Total (Zds-Idx) to Wsd-Total
026400              perform CC110-Write-Line thru CC110-Exit
026500     end-if.
026600*
026700 CC200-Exit.  exit section.
026800*
026900 CC300-Print-Summary                section.
027000*-------------------------------------
027100     move     spaces to Ws-Print-Buffer.
027200     move     "RAW RECORDS READ" to Wsl-Label.
027300     move     Zst-Raw-Read to Wsl-Value.
027400     perform  CC110-Write-Line thru CC110-Exit.
027500*
027600     move     spaces to Ws-Print-Buffer.
027700     move     "UNRECOGNIZED KEYS" to Wsl-Label.
027800     move     Zst-Unrecog-Keys to Wsl-Value.
027900     perform  CC110-Write-Line thru CC110-Exit.
028000*
028100     move     spaces to Ws-Print-Buffer.
028200     move     "APPLICATIONS ASSEMBLED" to Wsl-Label.
028300     move     Zst-Apps-Assembled to Wsl-Value.
028400     perform  CC110-Write-Line thru CC110-Exit.
028500*
028600     move     spaces to Ws-Print-Buffer.
028700     move     "APPLICATIONS ACCEPTED" to Wsl-Label.
028800     move     Zst-Apps-Accepted to Wsl-Value.
028900     perform  CC110-Write-Line thru CC110-Exit.
029000*
029100     move     spaces to Ws-Print-Buffer.
029200     move     "APPLICATIONS REJECTED" to Wsl-Label.
029300     move     Zst-Apps-Rejected to Wsl-Value.
029400     perform  CC110-Write-Line thru CC110-Exit.
029500*
029600 CC300-Exit.  exit section.
029700*
029800*  One line per reason code, skipped when its count is zero -
029900*  same rule the state detail above follows.
030000*
030100 CC400-Print-Reject-Detail          section.
030200*-------------------------------------
030300     set      Zrb-Idx to Zrc-Idx.
030400     if       Zst-Reject-By-Reason (Zrb-Idx) > zero
030500              move spaces to Ws-Print-Buffer
030600              move Zrc-Table-Code (Zrc-Idx) to Wrl-Code
030700              move Zrc-Table-Text (Zrc-Idx) to Wrl-Text
030800              move Zst-Reject-By-Reason (Zrb-Idx) to Wrl-Count
030900              perform CC110-Write-Line thru CC110-Exit
031000     end-if.
031100*
031200 CC400-Exit.  exit section.
031300*
031400 CC500-Print-Amounts                section.
031500*-------------------------------------
031600     move     spaces to Ws-Print-Buffer.
031700     move     "TOTAL GRANT AMOUNT" to Wal-Label.
031800     move     Zst-Grant-Total to Wal-Value.
031900     perform  CC110-Write-Line thru CC110-Exit.
032000*
032100     move     spaces to Ws-Print-Buffer.
032200     move     "AVERAGE GRANT AMOUNT" to Wal-Label.
032300     move     Zst-Grant-Average to Wal-Value.
032400     perform  CC110-Write-Line thru CC110-Exit.
032500*
032600 CC500-Exit.  exit section.
032700*
032800 CC900-Close-Report                  section.
032900*-------------------------------------
033000     close    Print-File.
033100     move     zero to return-code.
033200*
033300 CC900-Exit.  exit section.

